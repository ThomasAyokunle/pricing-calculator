000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020        IDENTIFICATION DIVISION.
000030        PROGRAM-ID. PRICEPRO.
000040        AUTHOR. R CHIRINOS.
000050        INSTALLATION. NAIJA DIAGNOSTIC LABORATORIES - DATA PROC.
000060        DATE-WRITTEN. 06/12/1989.
000070        DATE-COMPILED.
000080        SECURITY. INTERNAL USE ONLY.
000090       *===============================================================*
000100       * TEST PRICING AND PROFITABILITY REPORT                        =*
000110       * AUTHOR: R CHIRINOS                                           =*
000120       * DATE  : 06/12/1989                                           =*
000130       *===============================================================*
000140       * PURPOSE:                                                      *
000150       *   READS ONE SCENARIO RECORD PER PRICE LIST ITEM, COMPUTES     *
000160       *   THE CURRENT-ARRANGEMENT AND PROPOSED-ARRANGEMENT REVENUE,   *
000170       *   COST OF GOODS SOLD, OPERATING EXPENSE, PROFIT AND MARGIN,   *
000180       *   THEN THE IMPACT OF MOVING FROM CURRENT TO PROPOSED.  A      *
000190       *   PRINT REPORT IS PRODUCED WITH A TRAILER OF RECORD COUNTS.   *
000200       *-----------------------------------------------------------------*
000210       * CHANGE LOG                                                      *
000220       *-----------------------------------------------------------------*
000230       * 06/12/89  RCH   ORIG  INITIAL RELEASE PER PRICING REQUEST 114   *
000240       * 01/22/90  RCH   001   ADDED REJECT LINE FOR ZERO REVENUE CASES  *
000250       * 08/09/90  LNO   002   CORRECTED ROUND-UP-100 FOR NEGATIVE OPEX  *
000260       * 03/14/91  RCH   003   OPEX ADJ PCT VALIDATION TIGHTENED TO 0-30 *
000270       * 11/02/92  BAO   004   PAGE HEADING NOW CARRIES RUN DATE         *
000280       * 05/19/93  LNO   005   MARGIN NOW ROUNDED FROM UNROUNDED FIGURES *
000290       * 02/08/94  RCH   006   VOLUME GROWTH FACTOR CARRIED TO 4 DECIMAL *
000300       * 09/30/95  BAO   007   IMPACT SECTION ADDED TO DETAIL REPORT     *
000310       * 07/17/96  LNO   008   SCENARIO ID NOW ECHOED ON REJECT LINE     *
000320       * 04/02/97  RCH   009   TRAILER NOW SHOWS REJECTED COUNT AS WELL  *
000330       * 10/11/98  BAO   Y2K   RUN-DATE FIELD EXPANDED TO 4-DIGIT YEAR   *
000340       * 01/05/99  BAO   Y2K   VERIFIED NO 2-DIGIT YEAR WINDOWING USED   *
000350       * 06/23/00  LNO   010   COST PER TEST VALIDATED AS UNSIGNED ONLY  *
000360       * 02/14/02  RCH   011   REPORT WIDTH CONFIRMED AT 132 COLUMNS     *
000370       * 09/09/04  BAO   012   CLEANED UP DEAD CODE IN VALIDATE PARA     *
000380       *-----------------------------------------------------------------*
000390        ENVIRONMENT DIVISION.
000400        CONFIGURATION SECTION.
000410        SPECIAL-NAMES.
000420            C01 IS TOP-OF-FORM.
000430        INPUT-OUTPUT SECTION.
000440        FILE-CONTROL.
000450            SELECT SCENIN   ASSIGN   TO SCENIN
000460               FILE STATUS  IS  FS-STAT-SCENIN.
000470       * *
000480            SELECT SCENRPT  ASSIGN   TO SCENRPT
000490               FILE STATUS  IS  FS-STAT-SCENRPT.
000500        DATA DIVISION.
000510        FILE SECTION.
000520        FD SCENIN
000530            RECORDING MODE IS F
000540            BLOCK CONTAINS 0 RECORDS
000550            RECORD CONTAINS 50 CHARACTERS
000560            DATA RECORD IS PRICE-RECORD.
000570        01  PRICE-RECORD                        PIC X(50).
000580        FD SCENRPT
000590            RECORDING MODE IS F
000600            RECORD CONTAINS 132 CHARACTERS
000610            BLOCK CONTAINS 0 RECORDS
000620            DATA RECORD IS PRICE-REPORT.
000630        01  PRICE-REPORT                         PIC X(132).
000640       *
000650        WORKING-STORAGE SECTION.
000660       *Working Variables
000670        01  WS-CONTADORES.
000680            05  WS-COUNT-RECS               PIC S9(8) COMP SYNC VALUE 0.
000690            05  WS-COUNT-REJECTED           PIC S9(8) COMP SYNC VALUE 0.
000700            05  WS-NUM-LINES                PIC S9(4) COMP VALUE 61.
000705            05  FILLER                     PIC X(04) VALUE SPACES.
000710       *
000720       *  SCRATCH PAD USED BY THE ROUND-UP-TO-NEXT-100 ROUTINE -- ONE
000730       *  VALUE IS MOVED IN, 800-ROUND-UP-100 IS PERFORMED, THE ANSWER
000740       *  COMES BACK IN WS-ROUND-RESULT.  SHARED ACROSS ALL CALLERS.
000750        01  WS-ROUND-WORK.
000760            05  WS-ROUND-AMT                PIC S9(11)V99.
000770            05  WS-ROUND-AMT-X REDEFINES
000780                WS-ROUND-AMT                PIC X(13).
000790            05  WS-ROUND-QUO                PIC S9(9).
000800            05  WS-ROUND-REM                PIC S9(9)V99.
000810            05  WS-ROUND-RESULT             PIC S9(11).
000815            05  FILLER                     PIC X(04) VALUE SPACES.
000820       *
000830       *  CALCULATION VARIABLES - CURRENT ARRANGEMENT
000840        01  WS-CURRENT-CASE.
000850            05  WS-CURRENT-REVENUE          PIC S9(11)V99 VALUE 0.
000860            05  WS-CURRENT-COGS             PIC S9(11)V99 VALUE 0.
000870            05  WS-CURRENT-OPEX             PIC S9(11)V99 VALUE 0.
000880            05  WS-CURRENT-PROFIT           PIC S9(11)V99 VALUE 0.
000890            05  WS-CURRENT-MARGIN-CALC      PIC S9(4)V9(4) VALUE 0.
000900            05  WS-CURRENT-REVENUE-R        PIC S9(11) VALUE 0.
000910            05  WS-CURRENT-COGS-R           PIC S9(11) VALUE 0.
000920            05  WS-CURRENT-OPEX-R           PIC S9(11) VALUE 0.
000930            05  WS-CURRENT-PROFIT-R         PIC S9(11) VALUE 0.
000940            05  WS-CURRENT-MARGIN-R         PIC S9(4)V9(1) VALUE 0.
000945            05  FILLER                     PIC X(04) VALUE SPACES.
000950       *
000960       *  CALCULATION VARIABLES - PROPOSED ARRANGEMENT
000970        01  WS-PROPOSED-CASE.
000980            05  WS-PROPOSED-REVENUE         PIC S9(11)V99 VALUE 0.
000990            05  WS-PROPOSED-COGS            PIC S9(11)V99 VALUE 0.
001000            05  WS-VOLUME-GROWTH            PIC S9(3)V9(4) VALUE 0.
001010            05  WS-OPEX-FACTOR              PIC S9(3)V9(4) VALUE 0.
001020            05  WS-PROPOSED-OPEX            PIC S9(11)V99 VALUE 0.
001030            05  WS-PROPOSED-PROFIT          PIC S9(11)V99 VALUE 0.
001040            05  WS-PROPOSED-MARGIN-CALC     PIC S9(4)V9(4) VALUE 0.
001050            05  WS-PROPOSED-REVENUE-R       PIC S9(11) VALUE 0.
001060            05  WS-PROPOSED-COGS-R          PIC S9(11) VALUE 0.
001070            05  WS-PROPOSED-OPEX-R          PIC S9(11) VALUE 0.
001080            05  WS-PROPOSED-PROFIT-R        PIC S9(11) VALUE 0.
001090            05  WS-PROPOSED-MARGIN-R        PIC S9(4)V9(1) VALUE 0.
001095            05  FILLER                     PIC X(04) VALUE SPACES.
001100       *
001110       *  CALCULATION VARIABLES - IMPACT OVERVIEW
001120        01  WS-IMPACT-VARS.
001130            05  WS-REVENUE-CHANGE-RAW       PIC S9(11) VALUE 0.
001140            05  WS-PROFIT-CHANGE-RAW        PIC S9(11) VALUE 0.
001150            05  WS-REVENUE-CHANGE           PIC S9(11) VALUE 0.
001160            05  WS-PROFIT-CHANGE            PIC S9(11) VALUE 0.
001170            05  WS-MARGIN-DIFF              PIC S9(4)V9(1) VALUE 0.
001180            05  WS-OPEX-GROWTH-CALC         PIC S9(4)V9(4) VALUE 0.
001190            05  WS-OPEX-GROWTH-PCT          PIC S9(4)V9(1) VALUE 0.
001195            05  FILLER                     PIC X(04) VALUE SPACES.
001200       *
001210       *  RUN DATE FOR THE PAGE HEADING
001220        01  WS-RUN-DATE-AREA.
001230            05  WS-RUN-DATE-NUM             PIC 9(08).
001240            05  WS-RUN-DATE-X REDEFINES
001250                WS-RUN-DATE-NUM             PIC X(08).
001260            05  WS-RUN-DATE-PERIOD REDEFINES
001270                WS-RUN-DATE-NUM.
001280                10  WS-RUN-YEAR             PIC 9(04).
001290                10  WS-RUN-MONTH            PIC 9(02).
001300                10  WS-RUN-DAY              PIC 9(02).
001305            05  FILLER                     PIC X(04) VALUE SPACES.
001310       *
001320       *Switches Variables & File Status
001330        01  SW-SWITCHE-VARS.
001340            05  SW-END-FILE                     PIC X VALUE '0'.
001350                88 END-FILE                        VALUE '1'.
001360                88 NOT-END                         VALUE '0'.
001370            05  SW-SCENARIO-VALID               PIC X VALUE 'Y'.
001380                88 SCENARIO-VALID                  VALUE 'Y'.
001390                88 SCENARIO-REJECTED               VALUE 'N'.
001400            05  WS-REJECT-REASON                PIC X(30) VALUE SPACES.
001410            05  FS-STAT-SCENIN                  PIC X(02).
001420                88 SCENIN-OK                       VALUE '00'.
001430            05  FS-STAT-SCENRPT                 PIC X(02).
001440                88 SCENRPT-OK                      VALUE '00'.
001445            05  FILLER                          PIC X(04) VALUE SPACES.
001450       *Editing Variables
001460        01  WS-EDIT-VARS.
001470            05  REC-KTR-OUT                PIC ZZZ,ZZ9.
001480            05  REJ-KTR-OUT                PIC ZZZ,ZZ9.
001485            05  FILLER                     PIC X(04) VALUE SPACES.
001490       *
001500            COPY PRICEREC.
001510       *
001520       * Lines for Reporting
001530        01  WS-REPORT-LINES.
001540            02  RPT-TITLE-LINE.
001550                05  FILLER                 PIC X(01) VALUE SPACE.
001560                05  RUN-DATE-OU.
001570                    10  RUN-DATE-YEAR-OU    PIC 9(04).
001580                    10  FILLER              PIC X VALUE '/'.
001590                    10  RUN-DATE-MONTH-OU   PIC 9(02).
001600                    10  FILLER              PIC X VALUE '/'.
001610                    10  RUN-DATE-DAY-OU     PIC 9(02).
001620                05  FILLER                 PIC X(30) VALUE SPACES.
001630                05  FILLER                 PIC X(38)
001640                    VALUE 'TEST PRICING AND PROFITABILITY REPORT'.
001650                05  FILLER                 PIC X(53) VALUE SPACES.
001660            02  RPT-COLUMN-HEAD-LINE.
001670                05  FILLER                 PIC X(01) VALUE SPACE.
001680                05  FILLER                 PIC X(15) VALUE SPACES.
001690                05  FILLER                 PIC X(20) VALUE 'CURRENT'.
001700                05  FILLER                 PIC X(20) VALUE 'PROPOSED'.
001710                05  FILLER                 PIC X(76) VALUE SPACES.
001720            02  RPT-SCENARIO-HEAD-LINE.
001730                05  FILLER                 PIC X(01) VALUE SPACE.
001740                05  FILLER                 PIC X(10) VALUE 'SCENARIO: '.
001750                05  RPT-SCEN-ID-OU          PIC X(08).
001760                05  FILLER                 PIC X(113) VALUE SPACES.
001770            02  RPT-DETAIL-LINE.
001780                05  FILLER                 PIC X(01) VALUE SPACE.
001790                05  RPT-DETAIL-LABEL-OU     PIC X(10).
001800                05  FILLER                 PIC X(04) VALUE SPACES.
001810                05  RPT-DETAIL-CURR-OU      PIC -Z,ZZZ,ZZZ,ZZ9.
001820                05  FILLER                 PIC X(04) VALUE SPACES.
001830                05  RPT-DETAIL-PROP-OU      PIC -Z,ZZZ,ZZZ,ZZ9.
001840                05  FILLER                 PIC X(85) VALUE SPACES.
001850            02  RPT-MARGIN-LINE.
001860                05  FILLER                 PIC X(01) VALUE SPACE.
001870                05  RPT-MARGIN-LABEL-OU     PIC X(10) VALUE 'MARGIN %'.
001880                05  FILLER                 PIC X(04) VALUE SPACES.
001890                05  RPT-MARGIN-CURR-OU      PIC -ZZ9.9.
001900                05  FILLER                 PIC X(09) VALUE SPACES.
001910                05  RPT-MARGIN-PROP-OU      PIC -ZZ9.9.
001920                05  FILLER                 PIC X(96) VALUE SPACES.
001930            02  RPT-IMPACT-HEAD-LINE.
001940                05  FILLER                 PIC X(01) VALUE SPACE.
001950                05  FILLER            PIC X(16) VALUE 'IMPACT OVERVIEW'.
001960                05  FILLER                 PIC X(115) VALUE SPACES.
001970            02  RPT-IMPACT-MONEY-LINE.
001980                05  FILLER                 PIC X(01) VALUE SPACE.
001990                05  RPT-IMPACT-LABEL-OU     PIC X(17).
002000                05  FILLER                 PIC X(03) VALUE SPACES.
002010                05  RPT-IMPACT-MONEY-OU     PIC -Z,ZZZ,ZZZ,ZZ9.
002020                05  FILLER                 PIC X(97) VALUE SPACES.
002030            02  RPT-IMPACT-PCT-LINE.
002040                05  FILLER                 PIC X(01) VALUE SPACE.
002050                05  RPT-IMPACT-PLABEL-OU    PIC X(17).
002060                05  FILLER                 PIC X(03) VALUE SPACES.
002070                05  RPT-IMPACT-PCT-OU       PIC -ZZ9.9.
002080                05  FILLER                 PIC X(105) VALUE SPACES.
002090            02  RPT-REJECT-LINE.
002100                05  FILLER                 PIC X(01) VALUE SPACE.
002110                05  FILLER                 PIC X(10) VALUE '*REJECTED*'.
002120                05  FILLER                 PIC X(02) VALUE SPACES.
002130                05  RPT-REJ-SCEN-OU         PIC X(08).
002140                05  FILLER                 PIC X(02) VALUE SPACES.
002150                05  RPT-REJ-REASON-OU       PIC X(30).
002160                05  FILLER                 PIC X(79) VALUE SPACES.
002170            02  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.
002180            02  RPT-TRAILER-LINE-1.
002190                05  FILLER                 PIC X(01) VALUE SPACE.
002200                05  FILLER                 PIC X(22)
002210                    VALUE 'SCENARIOS PROCESSED: '.
002220                05  RPT-TRLR-PROC-OU        PIC ZZZ,ZZ9.
002230                05  FILLER                 PIC X(102) VALUE SPACES.
002240            02  RPT-TRAILER-LINE-2.
002250                05  FILLER                 PIC X(01) VALUE SPACE.
002260                05  FILLER                 PIC X(22)
002270                    VALUE 'SCENARIOS REJECTED:  '.
002280                05  RPT-TRLR-REJ-OU         PIC ZZZ,ZZ9.
002290                05  FILLER                 PIC X(102) VALUE SPACES.
002300       *
002310        PROCEDURE DIVISION.
002320            PERFORM 100-OPEN-FILES.
002330            PERFORM 200-SCENARIO-PROCESS UNTIL END-FILE.
002340            PERFORM 300-TERMINAR.
002350            GOBACK.
002360       *
002370        100-OPEN-FILES.
002380            ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD                 Y2K 
002390            DISPLAY "Init PRICEPRO PROCESS.. date: " WS-RUN-DATE-X
002400            OPEN INPUT  SCENIN
002410            IF NOT SCENIN-OK
002420               DISPLAY 'ERROR IN OPEN INPUT SCENARIO FILE '
002430               DISPLAY 'FILE STATUS = ' FS-STAT-SCENIN
002440               GO TO 900-ERROR.
002450       * *
002460            OPEN OUTPUT SCENRPT
002470            IF NOT SCENRPT-OK
002480               DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
002490               DISPLAY 'FILE STATUS = ' FS-STAT-SCENRPT
002500               GO TO 900-ERROR.
002510       * *
002520            PERFORM 110-WRITE-HEADINGS
002530            PERFORM 270-READ-RECORD
002540            CONTINUE.
002550       *
002560        110-WRITE-HEADINGS.
002570            MOVE WS-RUN-YEAR               TO RUN-DATE-YEAR-OU      CR0004
002580            MOVE WS-RUN-MONTH              TO RUN-DATE-MONTH-OU
002590            MOVE WS-RUN-DAY                TO RUN-DATE-DAY-OU
002600            WRITE PRICE-REPORT             FROM RPT-TITLE-LINE
002610            WRITE PRICE-REPORT             FROM RPT-BLANK-LINE
002620            WRITE PRICE-REPORT             FROM RPT-COLUMN-HEAD-LINE
002630            MOVE 4                         TO WS-NUM-LINES
002640            CONTINUE.
002650       *
002660       * Main Process
002670       * Assumptions:
002680       * 1.- Each scenario record is independent; no sort, no key.
002690       * 2.- An invalid scenario is flagged rejected and skipped.
002700       * 3.- The report is written to a print file.
002710        200-SCENARIO-PROCESS.
002720            ADD 1 TO WS-COUNT-RECS
002730            DISPLAY 'SCENARIO ID ... ' SCENARIO-ID
002740            PERFORM 210-VALIDATE-SCENARIO
002750            IF SCENARIO-VALID
002760               PERFORM 220-CALC-CURRENT-CASE
002770               PERFORM 230-CALC-PROPOSED-CASE
002780               PERFORM 240-CALC-IMPACT
002790               PERFORM 250-WRITE-SCENARIO-REPORT
002800            ELSE
002810               ADD 1 TO WS-COUNT-REJECTED
002820               PERFORM 260-WRITE-REJECT-LINE
002830            END-IF
002840            PERFORM 270-READ-RECORD
002850            CONTINUE.
002860       *
002870       * This Paragraph checks the validation rules for a scenario.
002880       * Current and proposed volumes must be at least 1 (they are
002890       * divisors), the opex adjustment percent must fall in 0-30,
002900       * and a case whose revenue computes to zero cannot yield a
002910       * margin, so it is rejected as well.
002920        210-VALIDATE-SCENARIO.
002930            SET SCENARIO-VALID TO TRUE
002940            MOVE SPACES TO WS-REJECT-REASON
002941            IF CURRENT-VOLUME < 1
002942                SET SCENARIO-REJECTED TO TRUE
002943                MOVE 'CURRENT VOLUME LESS THAN 1' TO WS-REJECT-REASON
002944            END-IF
002950            IF PROPOSED-VOLUME < 1
002960                SET SCENARIO-REJECTED TO TRUE
002970                MOVE 'PROPOSED VOLUME LESS THAN 1' TO WS-REJECT-REASON
002980            END-IF
002990            IF OPEX-ADJ-PCT > 30                                    CR0003
003000                SET SCENARIO-REJECTED TO TRUE
003010                MOVE 'OPEX ADJ PCT OUTSIDE 0-30' TO WS-REJECT-REASON
003020            END-IF
003060            IF SCENARIO-VALID
003070                COMPUTE WS-CURRENT-REVENUE =
003080                    CURRENT-PRICE * CURRENT-VOLUME
003090                COMPUTE WS-PROPOSED-REVENUE =
003100                    PROPOSED-PRICE * PROPOSED-VOLUME
003110                IF WS-CURRENT-REVENUE NOT > 0
003120                    SET SCENARIO-REJECTED TO TRUE
003130                    MOVE 'ZERO CURRENT REVENUE'
003140                        TO WS-REJECT-REASON
003150                END-IF
003160                IF WS-PROPOSED-REVENUE NOT > 0
003170                    SET SCENARIO-REJECTED TO TRUE
003180                    MOVE 'ZERO PROPOSED REVENUE'
003190                        TO WS-REJECT-REASON
003200                END-IF
003210            END-IF
003220            CONTINUE.
003230       *
003240       * This Paragraph computes the current-arrangement revenue,
003250       * cost of goods sold, a flat 25 PCT operating expense, profit
003260       * and margin.  Margin is computed from the unrounded revenue
003270       * and profit, THEN the four money figures are rounded up to
003280       * the next 100 for presentation.
003290        220-CALC-CURRENT-CASE.
003300            COMPUTE WS-CURRENT-REVENUE =
003310                CURRENT-PRICE * CURRENT-VOLUME
003320            COMPUTE WS-CURRENT-COGS =
003330                COST-PER-TEST * CURRENT-VOLUME
003340            COMPUTE WS-CURRENT-OPEX = 0.25 * WS-CURRENT-REVENUE
003350            COMPUTE WS-CURRENT-PROFIT =
003360                WS-CURRENT-REVENUE - WS-CURRENT-COGS - WS-CURRENT-OPEX
003370            COMPUTE WS-CURRENT-MARGIN-CALC =
003380                (WS-CURRENT-PROFIT / WS-CURRENT-REVENUE) * 100
003390            COMPUTE WS-CURRENT-MARGIN-R ROUNDED =                   CR0005
003400                WS-CURRENT-MARGIN-CALC
003410            MOVE WS-CURRENT-REVENUE TO WS-ROUND-AMT
003420            PERFORM 800-ROUND-UP-100
003430            MOVE WS-ROUND-RESULT TO WS-CURRENT-REVENUE-R
003440            MOVE WS-CURRENT-COGS TO WS-ROUND-AMT
003450            PERFORM 800-ROUND-UP-100
003460            MOVE WS-ROUND-RESULT TO WS-CURRENT-COGS-R
003470            MOVE WS-CURRENT-OPEX TO WS-ROUND-AMT
003480            PERFORM 800-ROUND-UP-100
003490            MOVE WS-ROUND-RESULT TO WS-CURRENT-OPEX-R
003500            MOVE WS-CURRENT-PROFIT TO WS-ROUND-AMT
003510            PERFORM 800-ROUND-UP-100
003520            MOVE WS-ROUND-RESULT TO WS-CURRENT-PROFIT-R
003530            CONTINUE.
003540       *
003550       * This Paragraph computes the proposed-arrangement revenue,
003560       * cost of goods sold, the volume-growth driven opex-increase
003570       * factor, operating expense, profit and margin, then rounds
003580       * the four money figures as above.
003590        230-CALC-PROPOSED-CASE.
003600            COMPUTE WS-PROPOSED-REVENUE =
003610                PROPOSED-PRICE * PROPOSED-VOLUME
003620            COMPUTE WS-PROPOSED-COGS =
003630                COST-PER-TEST * PROPOSED-VOLUME
003640            COMPUTE WS-VOLUME-GROWTH =                              CR0006
003650                (PROPOSED-VOLUME - CURRENT-VOLUME) / CURRENT-VOLUME
003660            COMPUTE WS-OPEX-FACTOR =
003670                1 + WS-VOLUME-GROWTH * (OPEX-ADJ-PCT / 100)
003680            COMPUTE WS-PROPOSED-OPEX =
003690                0.25 * WS-PROPOSED-REVENUE * WS-OPEX-FACTOR
003700            COMPUTE WS-PROPOSED-PROFIT =
003710                WS-PROPOSED-REVENUE - WS-PROPOSED-COGS
003720                    - WS-PROPOSED-OPEX
003730            COMPUTE WS-PROPOSED-MARGIN-CALC =
003740                (WS-PROPOSED-PROFIT / WS-PROPOSED-REVENUE) * 100
003750            COMPUTE WS-PROPOSED-MARGIN-R ROUNDED =
003760                WS-PROPOSED-MARGIN-CALC
003770            MOVE WS-PROPOSED-REVENUE TO WS-ROUND-AMT
003780            PERFORM 800-ROUND-UP-100
003790            MOVE WS-ROUND-RESULT TO WS-PROPOSED-REVENUE-R
003800            MOVE WS-PROPOSED-COGS TO WS-ROUND-AMT
003810            PERFORM 800-ROUND-UP-100
003820            MOVE WS-ROUND-RESULT TO WS-PROPOSED-COGS-R
003830            MOVE WS-PROPOSED-OPEX TO WS-ROUND-AMT
003840            PERFORM 800-ROUND-UP-100
003850            MOVE WS-ROUND-RESULT TO WS-PROPOSED-OPEX-R
003860            MOVE WS-PROPOSED-PROFIT TO WS-ROUND-AMT
003870            PERFORM 800-ROUND-UP-100
003880            MOVE WS-ROUND-RESULT TO WS-PROPOSED-PROFIT-R
003890            CONTINUE.
003900       *
003910       * This Paragraph computes the impact of moving from the
003920       * current arrangement to the proposed one, working from the
003930       * already-rounded case figures, then rounding the money
003940       * differences up to the next 100 again.
003950        240-CALC-IMPACT.
003960            COMPUTE WS-REVENUE-CHANGE-RAW =
003970                WS-PROPOSED-REVENUE-R - WS-CURRENT-REVENUE-R
003980            MOVE WS-REVENUE-CHANGE-RAW TO WS-ROUND-AMT
003990            PERFORM 800-ROUND-UP-100
004000            MOVE WS-ROUND-RESULT TO WS-REVENUE-CHANGE
004010            COMPUTE WS-PROFIT-CHANGE-RAW =
004020                WS-PROPOSED-PROFIT-R - WS-CURRENT-PROFIT-R
004030            MOVE WS-PROFIT-CHANGE-RAW TO WS-ROUND-AMT
004040            PERFORM 800-ROUND-UP-100
004050            MOVE WS-ROUND-RESULT TO WS-PROFIT-CHANGE
004060            COMPUTE WS-MARGIN-DIFF =
004070                WS-PROPOSED-MARGIN-R - WS-CURRENT-MARGIN-R
004080            COMPUTE WS-OPEX-GROWTH-CALC =
004090                (WS-OPEX-FACTOR - 1) * 100
004100            COMPUTE WS-OPEX-GROWTH-PCT ROUNDED =
004110                WS-OPEX-GROWTH-CALC
004120            CONTINUE.
004130       *
004140        250-WRITE-SCENARIO-REPORT.
004150            IF WS-NUM-LINES > 55 THEN
004160                PERFORM 110-WRITE-HEADINGS
004170            END-IF
004180            MOVE SCENARIO-ID               TO RPT-SCEN-ID-OU
004190            WRITE PRICE-REPORT             FROM RPT-SCENARIO-HEAD-LINE
004200       * *
004210            MOVE 'REVENUE'                 TO RPT-DETAIL-LABEL-OU
004220            MOVE WS-CURRENT-REVENUE-R      TO RPT-DETAIL-CURR-OU
004230            MOVE WS-PROPOSED-REVENUE-R     TO RPT-DETAIL-PROP-OU
004240            WRITE PRICE-REPORT             FROM RPT-DETAIL-LINE
004250       * *
004260            MOVE 'COGS'                    TO RPT-DETAIL-LABEL-OU
004270            MOVE WS-CURRENT-COGS-R         TO RPT-DETAIL-CURR-OU
004280            MOVE WS-PROPOSED-COGS-R        TO RPT-DETAIL-PROP-OU
004290            WRITE PRICE-REPORT             FROM RPT-DETAIL-LINE
004300       * *
004310            MOVE 'OPEX'                    TO RPT-DETAIL-LABEL-OU
004320            MOVE WS-CURRENT-OPEX-R         TO RPT-DETAIL-CURR-OU
004330            MOVE WS-PROPOSED-OPEX-R        TO RPT-DETAIL-PROP-OU
004340            WRITE PRICE-REPORT             FROM RPT-DETAIL-LINE
004350       * *
004360            MOVE 'PROFIT'                  TO RPT-DETAIL-LABEL-OU
004370            MOVE WS-CURRENT-PROFIT-R       TO RPT-DETAIL-CURR-OU
004380            MOVE WS-PROPOSED-PROFIT-R      TO RPT-DETAIL-PROP-OU
004390            WRITE PRICE-REPORT             FROM RPT-DETAIL-LINE
004400       * *
004410            MOVE WS-CURRENT-MARGIN-R       TO RPT-MARGIN-CURR-OU
004420            MOVE WS-PROPOSED-MARGIN-R      TO RPT-MARGIN-PROP-OU
004430            WRITE PRICE-REPORT             FROM RPT-MARGIN-LINE
004440       * *
004450            WRITE PRICE-REPORT             FROM RPT-IMPACT-HEAD-LINE
004460            MOVE 'REVENUE CHANGE'          TO RPT-IMPACT-LABEL-OU
004470            MOVE WS-REVENUE-CHANGE         TO RPT-IMPACT-MONEY-OU
004480            WRITE PRICE-REPORT             FROM RPT-IMPACT-MONEY-LINE
004490            MOVE 'PROFIT CHANGE'           TO RPT-IMPACT-LABEL-OU
004500            MOVE WS-PROFIT-CHANGE          TO RPT-IMPACT-MONEY-OU
004510            WRITE PRICE-REPORT             FROM RPT-IMPACT-MONEY-LINE
004520            MOVE 'MARGIN DIFFERENCE'       TO RPT-IMPACT-PLABEL-OU
004530            MOVE WS-MARGIN-DIFF            TO RPT-IMPACT-PCT-OU
004540            WRITE PRICE-REPORT             FROM RPT-IMPACT-PCT-LINE
004550            MOVE 'OPEX GROWTH'             TO RPT-IMPACT-PLABEL-OU
004560            MOVE WS-OPEX-GROWTH-PCT        TO RPT-IMPACT-PCT-OU
004570            WRITE PRICE-REPORT             FROM RPT-IMPACT-PCT-LINE
004580            WRITE PRICE-REPORT             FROM RPT-BLANK-LINE
004590            ADD 9 TO WS-NUM-LINES
004600            CONTINUE.
004610       *
004620        260-WRITE-REJECT-LINE.
004630            IF WS-NUM-LINES > 58 THEN
004640                PERFORM 110-WRITE-HEADINGS
004650            END-IF
004660            MOVE SCENARIO-ID               TO RPT-REJ-SCEN-OU       CR0008
004670            MOVE WS-REJECT-REASON          TO RPT-REJ-REASON-OU
004680            WRITE PRICE-REPORT             FROM RPT-REJECT-LINE
004690            ADD 1 TO WS-NUM-LINES
004700            CONTINUE.
004710       *
004720        270-READ-RECORD.
004730            READ SCENIN
004740               AT END MOVE 1 TO SW-END-FILE
004750            NOT AT END
004760               MOVE PRICE-RECORD TO PRICE-RECORD-WS
004770            END-READ
004780            CONTINUE.
004790       *
004800        300-TERMINAR.
004810            MOVE WS-COUNT-RECS              TO RPT-TRLR-PROC-OU
004820            MOVE WS-COUNT-REJECTED          TO RPT-TRLR-REJ-OU
004830            WRITE PRICE-REPORT              FROM RPT-TRAILER-LINE-1
004840            WRITE PRICE-REPORT              FROM RPT-TRAILER-LINE-2
004850            MOVE WS-COUNT-RECS              TO REC-KTR-OUT
004860            MOVE WS-COUNT-REJECTED          TO REJ-KTR-OUT
004870            DISPLAY "----------------  "
004880            DISPLAY 'Control Counters  '
004890            DISPLAY "----------------  "
004900            DISPLAY 'Scenarios Processed:  ' REC-KTR-OUT
004910            DISPLAY 'Scenarios Rejected:   ' REJ-KTR-OUT
004920            CLOSE SCENIN
004930            CLOSE SCENRPT
004940            DISPLAY "END PROGR: PRICEPRO"
004950            CONTINUE.
004960       *
004970       * This Paragraph rounds WS-ROUND-AMT up to the next multiple
004980       * of 100 and leaves the answer in WS-ROUND-RESULT.  Because
004990       * COBOL integer division truncates toward zero, a negative
005000       * quotient is already rounded toward positive infinity, so
005010       * only a positive remainder needs the extra ADD 1.
005020        800-ROUND-UP-100.                                           CR0002
005030            DIVIDE WS-ROUND-AMT BY 100 GIVING WS-ROUND-QUO
005040                REMAINDER WS-ROUND-REM
005050            IF WS-ROUND-REM > 0
005060                ADD 1 TO WS-ROUND-QUO
005070            END-IF
005080            MULTIPLY WS-ROUND-QUO BY 100 GIVING WS-ROUND-RESULT
005090            CONTINUE.
005100       *
005110        900-ERROR.
005120            GOBACK.
