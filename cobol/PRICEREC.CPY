000010     *================================================================*
000020     *        RECORD OF PRICING SCENARIO FILE                          *
000030     *================================================================*
000040      01  PRICE-RECORD-WS.
000050          05  SCENARIO-DETAILS.
000060     *                                                                 *
000070     *  IDENTIFIER FOR THIS SCENARIO -- CARRIED AS THE REPORT LABEL   *
000080              10  SCENARIO-ID                    PIC X(08).
000090     *                                                                 *
000100          05  CURRENT-ARRANGEMENT.
000110     *                                                                 *
000120     *  CURRENT PRICE PER TEST, WHOLE NAIRA                            *
000130              10  CURRENT-PRICE                  PIC 9(07).
000140     *                                                                 *
000150     *  UNIT COST PER TEST, WHOLE NAIRA                                *
000160              10  COST-PER-TEST                  PIC 9(07).
000170     *                                                                 *
000180     *  CURRENT MONTHLY TEST VOLUME                                    *
000190              10  CURRENT-VOLUME                 PIC 9(06).
000200     *                                                                 *
000210          05  PROPOSED-ARRANGEMENT.
000220     *                                                                 *
000230     *  PROPOSED PRICE PER TEST, WHOLE NAIRA                           *
000240              10  PROPOSED-PRICE                 PIC 9(07).
000250     *                                                                 *
000260     *  EXPECTED MONTHLY VOLUME UNDER THE PROPOSAL                     *
000270              10  PROPOSED-VOLUME                PIC 9(06).
000280     *                                                                 *
000290     *  OPEX ADJUSTMENT PERCENT APPLIED TO VOLUME GROWTH, 00-30        *
000300              10  OPEX-ADJ-PCT                   PIC 9(02).
000310              10  OPEX-ADJ-PCT-X REDEFINES
000320                  OPEX-ADJ-PCT                   PIC X(02).
000330     *                                                                 *
000340     *  RESERVED FOR FUTURE USE -- NOT CURRENTLY POPULATED             *
000350          05  FILLER                             PIC X(07).
